000100*                                                                00000100
000200***************************************************************  00000200
000300*    BUDACCT  --  KNOWN-ACCOUNTS TABLE LAYOUT                   00000300
000400*                                                                00000400
000500*    COPY MEMBER     BUDACCT                                     00000500
000600*    USED BY         BUDGSTMT, BUDGREPR                          00000600
000700*                                                                00000700
000800*    ACCOUNT-RECORD IS SMALL ENOUGH TO LOAD FULLY INTO           00000800
000900*    WS-ACCOUNT-TABLE AT THE START OF THE RUN.  LOOKUP IS BY     00000900
001000*    EXACT MATCH ON ACC-IDENTIFIER -- NO MATCH, NO ERROR, JUST   00001000
001100*    LEAVE PEN-MATCHED-ACCOUNT BLANK.                            00001100
001200*                                                                00001200
001300*    CHANGE LOG                                                 00001300
001400*    ----------                                                 00001400
001500*    1995-06-19 RBW  ORIGINAL LAYOUT.                            00001500
001600***************************************************************  00001600
001700*                                                                00001700
001800 01  ACCOUNT-RECORD.                                             00001800
001900     05  ACC-IDENTIFIER             PIC X(20).                  00001900
002000     05  ACC-NAME                   PIC X(20).                  00002000
002100     05  FILLER                     PIC X(04).                  00002100
002200*                                                                00002200
002300 01  WS-ACCOUNT-TABLE.                                           00002300
002400     05  WS-ACCT-CNT                PIC 9(4)  COMP-3  VALUE 0.  00002400
002500     05  WS-ACCT-ENTRY  OCCURS 200 TIMES                        00002500
002600                        INDEXED BY WS-ACCT-IDX.                  00002600
002700         10  WS-ACCT-IDENTIFIER     PIC X(20).                   00002700
002800         10  WS-ACCT-NAME           PIC X(20).                   00002800
