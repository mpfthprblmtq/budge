000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF RIVER BLUFF DATA SYSTEMS    *00000200
000300* ALL RIGHTS RESERVED                                          *00000300
000400****************************************************************00000400
000500* PROGRAM :  BUDGSTMT                                           00000500
000600*                                                                00000600
000700* AUTHOR  :  R. B. WEEMS                                        00000700
000800*                                                                00000800
000900* READS ONE OR MORE BANK-EXPORTED STATEMENT FILES, NORMALIZES   00000900
001000* EACH RAW LINE INTO AN ENTRY-RECORD, RUNS THE CATEGORY-RULE    00001000
001100* ENGINE AGAINST EVERY ENTRY, CLEANS UP TRANSFER DESCRIPTIONS,  00001100
001200* MATCHES EACH ENTRY TO THE KNOWN-ACCOUNTS TABLE, AND APPENDS   00001200
001300* THE CLASSIFIED RESULT TO THE CLASSIFIED-ENTRIES FILE.         00001300
001400*                                                                00001400
001500* A GOOD CASE FOR THE DEBUGGING LAB -- THE FIELD-COUNT FOLD-DOWN00001500
001600* IN 210-FOLD-EXTRA-FIELDS IS EASY TO GET WRONG WHEN A BANK     00001600
001700* CHANGES HOW MANY EMBEDDED COMMAS IT LEAVES IN A DESCRIPTION.  00001700
001800*                                                                00001800
001900***************************************************************00001900
002000*                                                                00002000
002100* Statement file record description (input, variable fields):  00002100
002200*     0    1    1    2    2    3    3    4    4    5    5    6  00002200
002300* ....5....0....5....0....5....0....5....0....5....0....5....0..00002300
002400*                                                                00002400
002500* FIELD 0  ACCOUNT NUMBER                                       00002500
002600* FIELD 1  TRANSACTION DATE                                     00002600
002700* FIELD 2  POSTED DATE                                          00002700
002800* FIELD 3..(3+EXTRA)  DESCRIPTION (UNQUOTED COMMAS RE-JOINED)   00002800
002900* FIELD (LAST-3)  TRANSACTION TYPE                               00002900
003000* FIELD (LAST-2)  AMOUNT                                        00003000
003100* FIELD (LAST-1)  RUNNING BALANCE                               00003100
003200*                                                                00003200
003300* HEADER LINE IS ALWAYS PRESENT AND IS SKIPPED.                 00003300
003400*                                                                00003400
003500***************************************************************00003500
003600*                                                                00003600
003700* CHANGE LOG                                                    00003700
003800* ----------                                                    00003800
003900* 1994-03-11 RBW  ORIGINAL PROGRAM.  TKT CR-1140.                00003900
004000* 1994-11-02 RBW  ADDED THE KNOWN-ACCOUNTS MATCH (430-MATCH-    00004000
004100*                 ACCOUNT) -- USERS WANTED A READABLE ACCOUNT   00004100
004200*                 NAME ON EACH ENTRY, NOT JUST THE RAW NUMBER.  00004200
004300*                 TKT CR-1162.                                  00004300
004400* 1995-06-19 RBW  RULE TABLE AND ACCOUNT TABLE MOVED OUT OF      00004400
004500*                 WORKING-STORAGE LITERALS AND INTO RULE-FILE / 00004500
004600*                 ACCOUNT-FILE SO THE BANK COULD ADD KEYWORDS   00004600
004700*                 WITHOUT A RECOMPILE.  TKT CR-1201.             00004700
004800* 1996-07-02 RBW  STATEMENTS STARTED ARRIVING WITH UNQUOTED      00004800
004900*                 COMMAS INSIDE THE DESCRIPTION COLUMN.  ADDED   00004900
005000*                 210-FOLD-EXTRA-FIELDS.  TKT CR-1184.           00005000
005100* 1997-02-14 DCH  STMT-LIST-FILE ADDED SO ONE RUN CAN PROCESS    00005100
005200*                 EVERY STATEMENT UPLOADED THAT NIGHT INSTEAD   00005200
005300*                 OF ONE PROGRAM RUN PER FILE.  TKT CR-1244.     00005300
005400* 1998-09-02 DCH  TRANSFER DESCRIPTION CLEANUP (420-CLEAN-      00005400
005500*                 TRANSFER-DESC) ADDED FOR THE CREDIT UNION'S   00005500
005600*                 MOBILE/HOME-BANKING BOILERPLATE.  TKT CR-1347. 00005600
005700* 1999-01-08 RBW  Y2K -- ENT-DATE/PEN-DATE WIDENED TO CCYYMMDD.  00005700
005800*                 TKT CR-1399.                                  00005800
005900* 2001-04-30 JLM  A FILE THAT FAILS TO OPEN NO LONGER ABENDS    00005900
006000*                 THE RUN -- THE ERROR IS LOGGED AND THE REST   00006000
006100*                 OF THE FILES STILL GET PROCESSED.  TKT CR-1523.00006100
006200*                                                                00006200
006300***************************************************************00006300
006400 IDENTIFICATION DIVISION.                                       00006400
006500 PROGRAM-ID.    BUDGSTMT.                                       00006500
006600 AUTHOR.        R. B. WEEMS.                                    00006600
006700 INSTALLATION.  RIVER BLUFF DATA SYSTEMS.                       00006700
006800 DATE-WRITTEN.  03/11/94.                                       00006800
006900 DATE-COMPILED.                                                 00006900
007000 SECURITY.      NON-CONFIDENTIAL.                                00007000
007100*                                                                00007100
007200 ENVIRONMENT DIVISION.                                           00007200
007300 CONFIGURATION SECTION.                                          00007300
007400 SOURCE-COMPUTER.  IBM-390.                                     00007400
007500 OBJECT-COMPUTER.  IBM-390.                                      00007500
007600 SPECIAL-NAMES.                                                  00007600
007700     C01 IS TOP-OF-FORM.                                         00007700
007800*                                                                00007800
007900 INPUT-OUTPUT SECTION.                                           00007900
008000 FILE-CONTROL.                                                   00008000
008100*                                                                00008100
008200     SELECT STMT-LIST-FILE  ASSIGN TO STMTLIST                  00008200
008300            ORGANIZATION IS LINE SEQUENTIAL                      00008300
008400            FILE STATUS  IS WS-LIST-STATUS.                      00008400
008500*                                                                00008500
008600     SELECT STATEMENT-FILE  ASSIGN TO WS-STMT-FILENAME            00008600
008700            ORGANIZATION IS LINE SEQUENTIAL                      00008700
008800            FILE STATUS  IS WS-STMT-STATUS.                      00008800
008900*                                                                00008900
009000     SELECT RULE-FILE       ASSIGN TO RULEFILE                  00009000
009100            ORGANIZATION IS SEQUENTIAL                           00009100
009200            FILE STATUS  IS WS-RULE-STATUS.                      00009200
009300*                                                                00009300
009400     SELECT ACCOUNT-FILE    ASSIGN TO ACCTFILE                  00009400
009500            ORGANIZATION IS SEQUENTIAL                           00009500
009600            FILE STATUS  IS WS-ACCT-STATUS.                      00009600
009700*                                                                00009700
009800     SELECT CLASSIFIED-FILE ASSIGN TO CLSFFILE                  00009800
009900            ORGANIZATION IS SEQUENTIAL                           00009900
010000            FILE STATUS  IS WS-CLSF-STATUS.                      00010000
010100*                                                                00010100
010200     SELECT PRINT-FILE      ASSIGN TO STMTRPT                   00010200
010300            FILE STATUS  IS WS-PRINT-STATUS.                     00010300
010400*                                                                00010400
010500 DATA DIVISION.                                                  00010500
010600 FILE SECTION.                                                   00010600
010700*                                                                00010700
010800 FD  STMT-LIST-FILE.                                             00010800
010900 01  STMT-LIST-REC                  PIC X(60).                  00010900
011000*                                                                00011000
011100 FD  STATEMENT-FILE.                                             00011100
011200 01  STATEMENT-REC                  PIC X(640).                  00011200
011300*                                                                00011300
011400 FD  RULE-FILE.                                                  00011400
011410 01  RULE-FILE-REC                  PIC X(64).                  00011410
011420*                                                                00011420
011700 FD  ACCOUNT-FILE.                                               00011700
011710 01  ACCOUNT-FILE-REC               PIC X(44).                  00011710
011900*                                                                00011900
012000 FD  CLASSIFIED-FILE.                                            00012000
012100 COPY BUDPENT.                                                   00012100
012200*                                                                00012200
012300 FD  PRINT-FILE.                                                 00012300
012400 01  PRINT-REC                      PIC X(80).                   00012400
012500*                                                                00012500
012600***************************************************************00012600
012700 WORKING-STORAGE SECTION.                                        00012700
012800***************************************************************00012800
012900*                                                                00012900
013000 COPY BUDENTRY.                                                  00013000
013010 COPY BUDRULE.                                                   00013010
013020 COPY BUDACCT.                                                   00013020
013100*                                                                00013100
013200 01  WS-FILE-STATUSES.                                           00013200
013300     05  WS-LIST-STATUS             PIC X(2)  VALUE SPACES.      00013300
013400     05  WS-STMT-STATUS             PIC X(2)  VALUE SPACES.      00013400
013500     05  WS-RULE-STATUS             PIC X(2)  VALUE SPACES.      00013500
013600     05  WS-ACCT-STATUS             PIC X(2)  VALUE SPACES.      00013600
013700     05  WS-CLSF-STATUS             PIC X(2)  VALUE SPACES.      00013700
013800     05  WS-PRINT-STATUS            PIC X(2)  VALUE SPACES.      00013800
013810     05  FILLER                     PIC X(02) VALUE SPACES.      00013810
013900*                                                                00013900
014000 01  WS-SWITCHES.                                                00014000
014100     05  WS-LIST-EOF-SW             PIC X(1)  VALUE 'N'.         00014100
014200         88  LIST-EOF               VALUE 'Y'.                   00014200
014300     05  WS-STMT-EOF-SW             PIC X(1)  VALUE 'N'.         00014300
014400         88  STMT-EOF               VALUE 'Y'.                   00014400
014500     05  WS-RULE-EOF-SW             PIC X(1)  VALUE 'N'.         00014500
014600         88  RULE-EOF               VALUE 'Y'.                   00014600
014700     05  WS-ACCT-EOF-SW             PIC X(1)  VALUE 'N'.         00014700
014800         88  ACCT-EOF               VALUE 'Y'.                   00014800
014900     05  WS-STMT-OPEN-OK-SW         PIC X(1)  VALUE 'Y'.         00014900
015000         88  STMT-OPEN-OK           VALUE 'Y'.                   00015000
015010     05  FILLER                     PIC X(03) VALUE SPACES.      00015010
015100*                                                                00015100
015200 01  WS-STMT-FILENAME               PIC X(60) VALUE SPACES.      00015200
015210 01  WS-STMT-FNAME-TBL REDEFINES WS-STMT-FILENAME.                00015210
015220     05  WS-STMT-FNAME-CHAR OCCURS 60 TIMES PIC X(1).             00015220
015300*                                                                00015300
015400 01  WS-ENTRY-TABLE.                                             00015400
015500     05  WS-ENTRY-CNT               PIC 9(5)  COMP-3  VALUE 0.   00015500
015600     05  WS-ENTRY-ENTRY OCCURS 5000 TIMES                        00015600
015700                        INDEXED BY WS-ENTRY-IDX.                 00015700
015800         10  WS-E-ACCOUNT           PIC X(20).                   00015800
015900         10  WS-E-DATE              PIC 9(8).                    00015900
016000         10  WS-E-POSTED-DATE       PIC 9(8).                    00016000
016100         10  WS-E-DESCRIPTION       PIC X(100).                  00016100
016200         10  WS-E-TYPE              PIC X(10).                   00016200
016300         10  WS-E-AMOUNT            PIC S9(7)V9(2)  COMP-3.       00016300
016400         10  WS-E-BALANCE           PIC S9(9)V9(2)  COMP-3.       00016400
016410         10  FILLER                 PIC X(09).                   00016410
016500*                                                                00016500
016600 01  WS-ERROR-TABLE.                                             00016600
016700     05  WS-ERROR-CNT               PIC 9(3)  COMP-3  VALUE 0.   00016700
016710     05  FILLER                     PIC X(02) VALUE SPACES.      00016710
016800     05  WS-ERROR-MSG  OCCURS 50 TIMES PIC X(80).                00016800
016805*                                                                00016805
016810*    STANDALONE WORK SUBSCRIPTS -- ONE-OFF COUNTERS THAT DON'T   00016810
016820*    BELONG TO ANY RECORD, CARRIED AS 77-LEVELS THE WAY THE      00016820
016830*    SHOP HAS ALWAYS DONE SCRATCH COUNTERS.                      00016830
016840 77  WS-LOOP-SUB                    PIC S9(4)  COMP  VALUE 0.    00016840
016850 77  WS-FOLD-SUB                    PIC S9(4)  COMP  VALUE 0.    00016850
016860 77  WS-SHIFT-SUB                   PIC S9(4)  COMP  VALUE 0.    00016860
016870 77  WS-LAST-FLD                    PIC S9(4)  COMP  VALUE 0.    00016870
016880 77  WS-KEYWORD-POS                 PIC S9(4)  COMP  VALUE 0.    00016880
016890 77  WS-STRIP-POS                   PIC S9(4)  COMP  VALUE 0.    00016890
016895 77  WS-KEYWORD-LEN-WORK            PIC S9(4)  COMP  VALUE 0.    00016895
016896*    2004-09-14 JLM  ADDED WS-SQZ-LEN -- 421/422/425'S REF-MOD   00016896
016897*                    LENGTHS HAVE TO SHRINK AS WS-LOOP-SUB/       00016897
016898*                    WS-STRIP-POS WALK TOWARD BYTE 100 OR THEY   00016898
016899*                    READ PAST THE END OF THE FIELD.  TKT        00016899
016900*                    CR-1803.                                   00016900
016910 77  WS-SQZ-LEN                     PIC S9(4)  COMP  VALUE 0.    00016910
016920*                                                                00016920
017000 01  WS-WORK-FIELDS.                                             00017000
017500     05  WS-DESC-WORK               PIC X(100) VALUE SPACES.      00017500
017710     05  FILLER                     PIC X(04) VALUE SPACES.      00017710
017800*                                                                00017800
017900 01  WS-REPORT-TOTALS.                                           00017900
018000     05  WS-TOTAL-LOADED            PIC S9(7)  COMP-3  VALUE 0.  00018000
018100     05  WS-TOTAL-PARSED            PIC S9(7)  COMP-3  VALUE 0.  00018100
018200     05  WS-TOTAL-NOT-PARSED        PIC S9(7)  COMP-3  VALUE 0.  00018200
018210     05  FILLER                     PIC X(04) VALUE SPACES.      00018210
018300*                                                                00018300
018400 01  WS-DATE-WORK.                                                00018400
018500     05  WS-CURRENT-DATE.                                        00018500
018600         10  WS-CURR-YEAR           PIC 9(4).                    00018600
018700         10  WS-CURR-MONTH          PIC 9(2).                    00018700
018800         10  WS-CURR-DAY            PIC 9(2).                    00018800
018900     05  WS-CURRENT-DATE-RDF REDEFINES WS-CURRENT-DATE.           00018900
019000         10  FILLER                 PIC X(6).                   00019000
019100         10  WS-CURR-DAY-ALT        PIC 9(2).                   00019100
019200*                                                                00019200
019300 01  RPT-HEADER.                                                 00019300
019400     05  FILLER  PIC X(24) VALUE 'STATEMENT IMPORT RUN ON'.      00019400
019500     05  FILLER  PIC X(1)  VALUE SPACE.                          00019500
019600     05  RPT-DATE PIC 9(4)/99/99.                                00019600
019700     05  FILLER  PIC X(51) VALUE SPACES.                        00019700
019800*                                                                00019800
019900 01  RPT-DETAIL-LINE.                                             00019900
020000     05  RPT-LABEL  PIC X(30)  VALUE SPACES.                     00020000
020100     05  RPT-COUNT  PIC ZZZ,ZZ9  VALUE ZERO.                    00020100
020200     05  FILLER     PIC X(44)  VALUE SPACES.                    00020200
020210 01  RPT-DETAIL-ALT REDEFINES RPT-DETAIL-LINE.                   00020210
020220     05  FILLER       PIC X(30).                                 00020220
020230     05  RPT-COUNT-NUM PIC 9(7).                                 00020230
020240     05  FILLER       PIC X(44).                                 00020240
020300*                                                                00020300
020400 01  RPT-ERROR-LINE.                                              00020400
020500     05  FILLER       PIC X(9) VALUE '*** ERR: '.                00020500
020600     05  RPT-ERR-TEXT PIC X(71).                                 00020600
020700*                                                                00020700
020800***************************************************************00020800
020900 PROCEDURE DIVISION.                                             00020900
021000***************************************************************00021000
021100*                                                                00021100
021200 000-MAIN.                                                       00021200
021300     PERFORM 100-OPEN-TABLE-FILES THRU 100-EXIT                  00021300
021400     PERFORM 110-LOAD-RULE-TABLE  THRU 110-EXIT                  00021400
021500     PERFORM 120-LOAD-ACCOUNT-TABLE THRU 120-EXIT                00021500
021600*                                                                00021600
021700     PERFORM 300-PROCESS-STATEMENT-FILES THRU 300-EXIT           00021700
021800*                                                                00021800
021900     IF WS-ERROR-CNT > 0                                         00021900
022000         PERFORM 910-WRITE-ERROR-REPORT THRU 910-EXIT            00022000
022100     ELSE                                                        00022100
022200         PERFORM 400-PARSE-ENTRIES    THRU 400-EXIT              00022200
022300         PERFORM 500-WRITE-PARSED-ENTRIES THRU 500-EXIT          00022300
022400         PERFORM 900-REPORT-RUN-TOTALS THRU 900-EXIT             00022400
022500     END-IF                                                      00022500
022600*                                                                00022600
022700     PERFORM 190-CLOSE-TABLE-FILES THRU 190-EXIT                 00022700
022800     GOBACK.                                                     00022800
022900*                                                                00022900
023000 100-OPEN-TABLE-FILES.                                            00023000
023100     OPEN INPUT  RULE-FILE                                       00023100
023200     OPEN INPUT  ACCOUNT-FILE                                    00023200
023300     OPEN INPUT  STMT-LIST-FILE                                  00023300
023400     OPEN EXTEND CLASSIFIED-FILE                                 00023400
023500     IF WS-CLSF-STATUS = '05' OR WS-CLSF-STATUS = '35'            00023500
023600         CLOSE CLASSIFIED-FILE                                   00023600
023700         OPEN OUTPUT CLASSIFIED-FILE                              00023700
023800     END-IF                                                      00023800
023900     OPEN OUTPUT PRINT-FILE.                                     00023900
024000 100-EXIT.                                                       00024000
024100     EXIT.                                                       00024100
024200*                                                                00024200
024300 110-LOAD-RULE-TABLE.                                             00024300
024400     PERFORM 111-READ-RULE-RECORD THRU 111-EXIT                  00024400
024500         UNTIL RULE-EOF                                          00024500
024600     .                                                           00024600
024700 110-EXIT.                                                       00024700
024800     EXIT.                                                       00024800
024900*                                                                00024900
025000 111-READ-RULE-RECORD.                                            00025000
025100     READ RULE-FILE INTO RULE-RECORD                              00025100
025200         AT END                                                   00025200
025300             MOVE 'Y' TO WS-RULE-EOF-SW                           00025300
025400         NOT AT END                                               00025400
025500             ADD 1 TO WS-RULE-CNT                                00025500
025600             SET WS-RULE-IDX TO WS-RULE-CNT                      00025600
025700             MOVE RUL-KEYWORD  TO WS-RULE-KEYWORD(WS-RULE-IDX)    00025700
025800             MOVE RUL-CATEGORY TO WS-RULE-CATEGORY(WS-RULE-IDX)   00025800
025810             PERFORM 112-TRIM-RULE-KEYWORD THRU 112-EXIT          00025810
025900     END-READ.                                                    00025900
026000 111-EXIT.                                                        00026000
026100     EXIT.                                                       00026100
026110*                                                                00026110
026120***************************************************************00026120
026130*    112 -- RUL-KEYWORD COMES OFF THE FILE SPACE-PADDED TO 40    00026130
026140*    BYTES.  WALK BACK FROM THE END TO FIND THE LAST NON-SPACE   00026140
026150*    BYTE SO 415-TEST-ONE-RULE CAN SEARCH ON THE TRIMMED TEXT,   00026150
026160*    NOT THE TRIMMED TEXT PLUS ITS OWN PADDING.  TKT CR-1788.    00026160
026170***************************************************************00026170
026180 112-TRIM-RULE-KEYWORD.                                          00026180
026190     PERFORM 113-TEST-ONE-TRIM-BYTE THRU 113-EXIT                00026190
026200         VARYING WS-KEYWORD-LEN-WORK FROM 40 BY -1               00026200
026210         UNTIL WS-KEYWORD-LEN-WORK = 0                           00026210
026220            OR WS-RULE-KEYWORD(WS-RULE-IDX)                      00026220
026230                  (WS-KEYWORD-LEN-WORK:1) NOT = SPACE            00026230
026240     MOVE WS-KEYWORD-LEN-WORK TO WS-RULE-KEYWORD-LEN(WS-RULE-IDX).00026240
026250 112-EXIT.                                                        00026250
026260     EXIT.                                                       00026260
026270*                                                                00026270
026280 113-TEST-ONE-TRIM-BYTE.                                         00026280
026290*    NO WORK HERE -- THE VARYING/UNTIL ABOVE DOES THE SEARCH.    00026290
026300     CONTINUE.                                                    00026300
026310 113-EXIT.                                                        00026310
026320     EXIT.                                                       00026320
026330*                                                                00026330
026340 120-LOAD-ACCOUNT-TABLE.                                          00026340
026400     PERFORM 121-READ-ACCOUNT-RECORD THRU 121-EXIT                00026400
026500         UNTIL ACCT-EOF                                          00026500
026600     .                                                           00026600
026700 120-EXIT.                                                       00026700
026800     EXIT.                                                       00026800
026900*                                                                00026900
027000 121-READ-ACCOUNT-RECORD.                                         00027000
027100     READ ACCOUNT-FILE INTO ACCOUNT-RECORD                        00027100
027200         AT END                                                   00027200
027300             MOVE 'Y' TO WS-ACCT-EOF-SW                           00027300
027400         NOT AT END                                               00027400
027500             ADD 1 TO WS-ACCT-CNT                                00027500
027600             SET WS-ACCT-IDX TO WS-ACCT-CNT                      00027600
027700             MOVE ACC-IDENTIFIER TO WS-ACCT-IDENTIFIER(WS-ACCT-IDX)00027700
027800             MOVE ACC-NAME       TO WS-ACCT-NAME(WS-ACCT-IDX)     00027800
027900     END-READ.                                                    00027900
028000 121-EXIT.                                                        00028000
028100     EXIT.                                                       00028100
028200*                                                                00028200
028300 190-CLOSE-TABLE-FILES.                                           00028300
028400     CLOSE RULE-FILE                                             00028400
028500           ACCOUNT-FILE                                          00028500
028600           STMT-LIST-FILE                                        00028600
028700           CLASSIFIED-FILE                                       00028700
028800           PRINT-FILE.                                           00028800
028900 190-EXIT.                                                        00028900
029000     EXIT.                                                       00029000
029100*                                                                00029100
029200***************************************************************00029200
029300*    STEP 1 -- READ EVERY STATEMENT FILE NAMED ON STMT-LIST,     00029300
029400*    NORMALIZE EACH LINE, APPEND TO WS-ENTRY-TABLE.              00029400
029500***************************************************************00029500
029600 300-PROCESS-STATEMENT-FILES.                                     00029600
029700     PERFORM 310-PROCESS-ONE-LIST-ENTRY THRU 310-EXIT             00029700
029800         UNTIL LIST-EOF                                          00029800
029900     .                                                           00029900
030000 300-EXIT.                                                        00030000
030100     EXIT.                                                       00030100
030200*                                                                00030200
030300 310-PROCESS-ONE-LIST-ENTRY.                                     00030300
030400     READ STMT-LIST-FILE                                         00030400
030500         AT END                                                   00030500
030600             MOVE 'Y' TO WS-LIST-EOF-SW                          00030600
030700         NOT AT END                                               00030700
030800             MOVE STMT-LIST-REC TO WS-STMT-FILENAME               00030800
030900             PERFORM 320-OPEN-ONE-STATEMENT-FILE THRU 320-EXIT    00030900
031000             IF STMT-OPEN-OK                                     00031000
031100                 MOVE 'N' TO WS-STMT-EOF-SW                      00031100
031150*                 PRIME-READ TWICE -- FIRST READ PULLS IN THE    00031150
031160*                 HEADER LINE AND IS THROWN AWAY, SECOND READ     00031160
031170*                 LOADS THE FIRST REAL DATA LINE.  TKT CR-1788.  00031170
031180                 PERFORM 330-READ-STATEMENT-LINE THRU 330-EXIT    00031180
031190                 IF NOT STMT-EOF                                 00031190
031195                     PERFORM 330-READ-STATEMENT-LINE THRU 330-EXIT00031195
031196                 END-IF                                          00031196
031300                 PERFORM 340-PROCESS-STATEMENT-LINE THRU 340-EXIT00031300
031400                     UNTIL STMT-EOF                              00031400
031500                 CLOSE STATEMENT-FILE                            00031500
031600             END-IF                                              00031600
031700     END-READ.                                                    00031700
031800 310-EXIT.                                                        00031800
031900     EXIT.                                                       00031900
032000*                                                                00032000
032100 320-OPEN-ONE-STATEMENT-FILE.                                    00032100
032200     MOVE 'Y' TO WS-STMT-OPEN-OK-SW                              00032200
032300     OPEN INPUT STATEMENT-FILE                                   00032300
032400     IF WS-STMT-STATUS NOT = '00'                                00032400
032500         MOVE 'N' TO WS-STMT-OPEN-OK-SW                          00032500
032600         ADD 1 TO WS-ERROR-CNT                                   00032600
032700         IF WS-ERROR-CNT <= 50                                   00032700
032800             STRING 'CANNOT OPEN STATEMENT FILE '                00032800
032900                    WS-STMT-FILENAME DELIMITED BY SIZE            00032900
033000                INTO WS-ERROR-MSG(WS-ERROR-CNT)                   00033000
033100         END-IF                                                   00033100
033200     END-IF.                                                      00033200
033300 320-EXIT.                                                        00033300
033400     EXIT.                                                       00033400
033500*                                                                00033500
033600 330-READ-STATEMENT-LINE.                                        00033600
033700     READ STATEMENT-FILE                                         00033700
033800         AT END                                                   00033800
033900             MOVE 'Y' TO WS-STMT-EOF-SW                          00033900
034000     END-READ.                                                    00034000
034100 330-EXIT.                                                        00034100
034200     EXIT.                                                       00034200
034300*                                                                00034300
034400 340-PROCESS-STATEMENT-LINE.                                     00034400
034500*    THE HEADER LINE WAS ALREADY THROWN AWAY BY 310'S DOUBLE     00034500
034550*    PRIME-READ -- THIS PARAGRAPH ONLY EVER SEES DATA LINES.      00034550
035100     IF STATEMENT-REC NOT = SPACES                                00035100
035200         PERFORM 350-SPLIT-RAW-LINE  THRU 350-EXIT               00035200
035300         PERFORM 360-FOLD-EXTRA-FIELDS THRU 360-EXIT              00035300
035400         PERFORM 370-MAP-RAW-TO-ENTRY THRU 370-EXIT              00035400
035500     END-IF                                                      00035500
035600     PERFORM 330-READ-STATEMENT-LINE THRU 330-EXIT.               00035600
035700 340-EXIT.                                                        00035700
035800     EXIT.                                                       00035800
035900*                                                                00035900
036000***************************************************************00036000
036100*    310-ii -- SPLIT THE RAW LINE ON COMMAS                      00036100
036200***************************************************************00036200
036300 350-SPLIT-RAW-LINE.                                              00036300
036400     MOVE 0 TO WS-RAW-FIELD-CNT                                  00036400
036500     UNSTRING STATEMENT-REC DELIMITED BY ','                      00036500
036600         INTO WS-RAW-FIELD(1) WS-RAW-FIELD(2) WS-RAW-FIELD(3)     00036600
036700              WS-RAW-FIELD(4) WS-RAW-FIELD(5) WS-RAW-FIELD(6)     00036700
036800              WS-RAW-FIELD(7) WS-RAW-FIELD(8) WS-RAW-FIELD(9)     00036800
036900              WS-RAW-FIELD(10) WS-RAW-FIELD(11) WS-RAW-FIELD(12)  00036900
037000              WS-RAW-FIELD(13) WS-RAW-FIELD(14) WS-RAW-FIELD(15)  00037000
037100              WS-RAW-FIELD(16) WS-RAW-FIELD(17) WS-RAW-FIELD(18)  00037100
037200              WS-RAW-FIELD(19) WS-RAW-FIELD(20) WS-RAW-FIELD(21)  00037200
037300              WS-RAW-FIELD(22) WS-RAW-FIELD(23) WS-RAW-FIELD(24)  00037300
037400              WS-RAW-FIELD(25) WS-RAW-FIELD(26) WS-RAW-FIELD(27)  00037400
037500              WS-RAW-FIELD(28)                                   00037500
037600         TALLYING IN WS-RAW-FIELD-CNT                             00037600
037700     END-UNSTRING.                                                00037700
037800 350-EXIT.                                                        00037800
037900     EXIT.                                                       00037900
038000*                                                                00038000
038100***************************************************************00038100
038200*    310-ii -- FOLD THE EXTRA DESCRIPTION FIELDS BACK INTO ONE   00038200
038300*    FIELD 3, SHIFTING FIELDS 5..N DOWN, UNTIL EXACTLY 8 REMAIN. 00038300
038400*    (WS-RAW-FIELD IS 1-BASED HERE, SPEC FIELD 3 = WS-RAW-FIELD(400038400
038500*    AND SPEC FIELD 4 = WS-RAW-FIELD(5).)                         00038500
038600***************************************************************00038600
038700 360-FOLD-EXTRA-FIELDS.                                          00038700
038800     COMPUTE WS-RAW-EXTRA-CNT = WS-RAW-FIELD-CNT - 8             00038800
038900     IF WS-RAW-EXTRA-CNT > 0                                     00038900
039000         PERFORM 365-FOLD-ONE-FIELD THRU 365-EXIT                 00039000
039100             WS-RAW-EXTRA-CNT TIMES                               00039100
039200     END-IF.                                                      00039200
040300 360-EXIT.                                                        00040300
040350     EXIT.                                                       00040350
040360*                                                                00040360
040370 365-FOLD-ONE-FIELD.                                              00040370
040380     STRING WS-RAW-FIELD(4) DELIMITED BY SIZE                     00040380
040390            ' '             DELIMITED BY SIZE                     00040390
040400            WS-RAW-FIELD(5) DELIMITED BY SIZE                     00040400
040410        INTO WS-DESC-WORK                                         00040410
040420     MOVE WS-DESC-WORK TO WS-RAW-FIELD(4)                        00040420
040430     PERFORM 366-SHIFT-ONE-DOWN THRU 366-EXIT                     00040430
040440         VARYING WS-SHIFT-SUB FROM 5 BY 1                        00040440
040450         UNTIL WS-SHIFT-SUB > WS-RAW-FIELD-CNT - 1                00040450
040460     SUBTRACT 1 FROM WS-RAW-FIELD-CNT.                            00040460
040470 365-EXIT.                                                        00040470
040480     EXIT.                                                       00040480
040490*                                                                00040490
040500 366-SHIFT-ONE-DOWN.                                              00040500
040510     MOVE WS-RAW-FIELD(WS-SHIFT-SUB + 1)                          00040510
040520         TO WS-RAW-FIELD(WS-SHIFT-SUB).                           00040520
040530 366-EXIT.                                                        00040530
040540     EXIT.                                                       00040540
040600*                                                                00040600
040700***************************************************************00040700
040800*    310-iii -- MAP THE NORMALIZED 8 FIELDS TO ENTRY-RECORD AND  00040800
040900*    APPEND TO WS-ENTRY-TABLE.  FIELD 5 (THE GAP COLUMN RIGHT    00040900
040950*    AFTER DESCRIPTION, I.E. WS-LAST-FLD - 3) CARRIES NOTHING    00040950
040960*    ENTRY-RECORD WANTS AND IS DROPPED.  TKT CR-1802.             00040960
041100***************************************************************00041100
041200 370-MAP-RAW-TO-ENTRY.                                            00041200
041300     MOVE WS-RAW-FIELD-CNT TO WS-LAST-FLD                        00041300
041400     ADD 1 TO WS-ENTRY-CNT                                       00041400
041500     SET WS-ENTRY-IDX TO WS-ENTRY-CNT                            00041500
041600     MOVE WS-RAW-FIELD(1) TO WS-E-ACCOUNT(WS-ENTRY-IDX)           00041600
041700     MOVE WS-RAW-FIELD(2) TO WS-E-DATE(WS-ENTRY-IDX)              00041700
041800     MOVE WS-RAW-FIELD(3) TO WS-E-POSTED-DATE(WS-ENTRY-IDX)       00041800
041900     MOVE WS-RAW-FIELD(4) TO WS-E-DESCRIPTION(WS-ENTRY-IDX)       00041900
042000     MOVE WS-RAW-FIELD(WS-LAST-FLD - 2)                           00042000
042100         TO WS-E-TYPE(WS-ENTRY-IDX)                               00042100
042200     MOVE WS-RAW-FIELD(WS-LAST-FLD - 1)                          00042200
042300         TO WS-E-AMOUNT(WS-ENTRY-IDX)                             00042300
042400     MOVE WS-RAW-FIELD(WS-LAST-FLD)                              00042400
042500         TO WS-E-BALANCE(WS-ENTRY-IDX).                           00042500
042600 370-EXIT.                                                        00042600
042700     EXIT.                                                       00042700
042800*                                                                00042800
042900***************************************************************00042900
043000*    STEP 3 -- CLASSIFY EVERY ENTRY COLLECTED IN STEP 1          00043000
043100***************************************************************00043100
043200 400-PARSE-ENTRIES.                                               00043200
043300     MOVE WS-ENTRY-CNT TO WS-TOTAL-LOADED                        00043300
043400     PERFORM 405-PARSE-ONE-ENTRY THRU 405-EXIT                    00043400
043500         VARYING WS-LOOP-SUB FROM 1 BY 1                          00043500
043600         UNTIL WS-LOOP-SUB > WS-ENTRY-CNT                        00043600
046200     .                                                           00046200
046300 400-EXIT.                                                        00046300
046400     EXIT.                                                       00046400
046500*                                                                00046500
046600 405-PARSE-ONE-ENTRY.                                             00046600
046610     SET WS-ENTRY-IDX TO WS-LOOP-SUB                             00046610
046620     MOVE WS-E-ACCOUNT(WS-ENTRY-IDX)     TO PEN-ACCOUNT          00046620
046630     MOVE WS-E-DATE(WS-ENTRY-IDX)        TO PEN-DATE             00046630
046640     MOVE WS-E-POSTED-DATE(WS-ENTRY-IDX) TO PEN-POSTED-DATE      00046640
046650     MOVE WS-E-DESCRIPTION(WS-ENTRY-IDX) TO PEN-DESCRIPTION      00046650
046660     MOVE PEN-DESCRIPTION                TO PEN-PARSED-DESC     00046660
046670     MOVE WS-E-TYPE(WS-ENTRY-IDX)        TO PEN-TYPE            00046670
046680     MOVE WS-E-AMOUNT(WS-ENTRY-IDX)      TO PEN-AMOUNT          00046680
046690     MOVE WS-E-BALANCE(WS-ENTRY-IDX)     TO PEN-BALANCE         00046690
046700     MOVE SPACES                         TO PEN-CATEGORY        00046700
046710     MOVE SPACES                         TO PEN-MATCHED-ACCOUNT  00046710
046720     MOVE 'N'                             TO PEN-IS-PARSED       00046720
046730*                                                                00046730
046740     PERFORM 410-APPLY-CATEGORY-RULES THRU 410-EXIT              00046740
046750     IF PEN-CATEGORY = 'TRANSFER'                                 00046750
046760         PERFORM 420-CLEAN-TRANSFER-DESC THRU 420-EXIT            00046760
046770     END-IF                                                      00046770
046780     PERFORM 430-MATCH-ACCOUNT THRU 430-EXIT                     00046780
046790*                                                                00046790
046800     IF PARSED-FLAG                                              00046800
046810         ADD 1 TO WS-TOTAL-PARSED                                00046810
046820     ELSE                                                        00046820
046830         ADD 1 TO WS-TOTAL-NOT-PARSED                            00046830
046840     END-IF                                                      00046840
046850*                                                                00046850
046860     PERFORM 500-BUFFER-ONE-PARSED-ENTRY THRU 500-EXIT.           00046860
046870 405-EXIT.                                                        00046870
046880     EXIT.                                                       00046880
046890*                                                                00046890
046900***************************************************************00046900
046901*    CATEGORY-RULE ENGINE -- FIRST KEYWORD FOUND AS A SUBSTRING  00046901
046902*    OF PEN-DESCRIPTION WINS.  CASE-SENSITIVE, NO WILDCARDS.     00046902
046903***************************************************************00046903
047000 410-APPLY-CATEGORY-RULES.                                       00047000
047100     PERFORM 415-TEST-ONE-RULE THRU 415-EXIT                      00047100
047110         VARYING WS-RULE-IDX FROM 1 BY 1                         00047110
047200         UNTIL WS-RULE-IDX > WS-RULE-CNT                         00047200
047300            OR PARSED-FLAG                                       00047300
048300     .                                                           00048300
048400 410-EXIT.                                                        00048400
048500     EXIT.                                                       00048500
048510*                                                                00048510
048520 415-TEST-ONE-RULE.                                               00048520
048530     MOVE 0 TO WS-KEYWORD-POS                                    00048530
048540     IF WS-RULE-KEYWORD-LEN(WS-RULE-IDX) > 0                     00048540
048545         INSPECT PEN-DESCRIPTION TALLYING WS-KEYWORD-POS         00048545
048550             FOR ALL WS-RULE-KEYWORD(WS-RULE-IDX)                00048550
048555                 (1:WS-RULE-KEYWORD-LEN(WS-RULE-IDX))            00048555
048560         IF WS-KEYWORD-POS > 0                                   00048560
048580             MOVE WS-RULE-CATEGORY(WS-RULE-IDX) TO PEN-CATEGORY  00048580
048590             MOVE 'Y' TO PEN-IS-PARSED                           00048590
048595         END-IF                                                  00048595
048600     END-IF.                                                      00048600
048610 415-EXIT.                                                        00048610
048620     EXIT.                                                       00048620
048630*                                                                00048630
048700***************************************************************00048700
048800*    TRANSFER-DESCRIPTION CLEANUP -- APPLIED ONLY WHEN           00048800
048900*    PEN-CATEGORY = 'TRANSFER'.  FOUR SUBSTITUTIONS IN ORDER.    00048900
049000***************************************************************00049000
049100 420-CLEAN-TRANSFER-DESC.                                        00049100
049200     MOVE PEN-DESCRIPTION TO PEN-PARSED-DESC                     00049200
049300     INSPECT PEN-PARSED-DESC REPLACING ALL '- -SCU Mobile/'       00049300
049400         BY SPACES                                                00049400
049500     INSPECT PEN-PARSED-DESC REPLACING ALL                        00049500
049600         'Home Banking Transfer/' BY SPACES                       00049600
049700     INSPECT PEN-PARSED-DESC REPLACING ALL '/-SCU Mobile'         00049700
049800         BY SPACES                                                00049800
049900     PERFORM 421-SQUEEZE-TRAILING-SPACES THRU 421-EXIT           00049900
050000     PERFORM 425-STRIP-FIRST-DASH-SPACE THRU 425-EXIT.            00050000
050100 420-EXIT.                                                        00050100
050200     EXIT.                                                       00050200
050300*                                                                00050300
050400 421-SQUEEZE-TRAILING-SPACES.                                    00050400
050500*    INSPECT ... REPLACING LEAVES A GAP OF BLANKS WHERE EACH      00050500
050600*    BOILERPLATE PHRASE WAS -- CLOSE THE GAPS LEFT TO RIGHT SO   00050600
050700*    425-STRIP-FIRST-DASH-SPACE CAN FIND A CLEAN LEADING '- '.   00050700
050800     PERFORM 422-SQUEEZE-ONE-POSITION THRU 422-EXIT              00050800
050810         VARYING WS-LOOP-SUB FROM 1 BY 1                         00050810
050900         UNTIL WS-LOOP-SUB > 99                                  00050900
051600     .                                                           00051600
051700 421-EXIT.                                                        00051700
051800     EXIT.                                                       00051800
051810*                                                                00051810
051820 422-SQUEEZE-ONE-POSITION.                                       00051820
051821*    2004-10-03 JLM  THE OLD CODE WROTE THE SHIFTED TAIL BACK TO 00051821
051822*    TO WS-DESC-WORK STARTING AT BYTE 1, THROWING AWAY THE       00051822
051823*    UNTOUCHED PREFIX (BYTES 1 THRU WS-LOOP-SUB - 1) INSTEAD OF  00051823
051824*    JUST SQUEEZING OUT ONE DUPLICATE SPACE.  NOW THE PREFIX IS  00051824
051825*    COPIED FORWARD AND THE TAIL LANDS AT ITS OWN OFFSET.  TKT   00051825
051826*    CR-1809.                                                   00051826
051827*    2004-09-14 JLM  WS-SQZ-LEN REPLACES THE HARDCODED 99 -- AT  00051827
051828*    WS-LOOP-SUB = 99 THE OLD "99" LENGTH READ 98 BYTES PAST THE 00051828
051829*    END OF THE FIELD.  TKT CR-1803.                             00051829
051830     IF PEN-PARSED-DESC(WS-LOOP-SUB:2) = '  '                    00051830
051840         COMPUTE WS-SQZ-LEN = 100 - WS-LOOP-SUB                 00051840
051850         IF WS-LOOP-SUB > 1                                      00051850
051860             MOVE PEN-PARSED-DESC(1:WS-LOOP-SUB - 1)              00051860
051865                 TO WS-DESC-WORK(1:WS-LOOP-SUB - 1)               00051865
051870         END-IF                                                   00051870
051880         MOVE PEN-PARSED-DESC(WS-LOOP-SUB + 1:WS-SQZ-LEN)        00051880
051885             TO WS-DESC-WORK(WS-LOOP-SUB:WS-SQZ-LEN)              00051885
051886         MOVE SPACE TO WS-DESC-WORK(100:1)                       00051886
051887         MOVE WS-DESC-WORK TO PEN-PARSED-DESC                    00051887
051888     END-IF.                                                      00051888
051889 422-EXIT.                                                        00051889
051895     EXIT.                                                       00051895
051900*                                                                00051900
052000 425-STRIP-FIRST-DASH-SPACE.                                     00052000
052100*    REMOVE ONLY THE *FIRST* OCCURRENCE OF '- ' -- NOT EVERY ONE.00052100
052110*    2004-10-03 JLM  SAME PREFIX-CLOBBER BUG AS 422 -- THE TAIL  00052110
052120*    WAS BEING WRITTEN BACK TO WS-DESC-WORK AT BYTE 1 INSTEAD OF 00052120
052130*    AT WS-STRIP-POS, SO EVERYTHING BEFORE THE STRIPPED '- ' WAS 00052130
052140*    LOST INSTEAD OF JUST THE TWO DASH-SPACE BYTES.  TKT CR-1809.00052140
052150*    2004-09-14 JLM  WS-SQZ-LEN REPLACES THE HARDCODED 98 -- AT  00052150
052160*                    WS-STRIP-POS = 99 THE OLD "+2:98" REF-MOD   00052160
052170*                    STARTED AT BYTE 101, ENTIRELY PAST THE      00052170
052180*                    FIELD.  WHEN THE '- ' IS THE FIELD'S OWN    00052180
052190*                    LAST TWO BYTES THERE IS NOTHING LEFT TO     00052190
052195*                    SHIFT -- JUST BLANK THOSE TWO BYTES.  TKT   00052195
052198*                    CR-1803.                                   00052198
052200     MOVE 0 TO WS-STRIP-POS                                      00052200
052300     INSPECT PEN-PARSED-DESC TALLYING WS-STRIP-POS                00052300
052400         FOR CHARACTERS BEFORE INITIAL '- '                      00052400
052500     ADD 1 TO WS-STRIP-POS                                       00052500
052600     IF WS-STRIP-POS < 100                                        00052600
052700         IF PEN-PARSED-DESC(WS-STRIP-POS:2) = '- '               00052700
052710             COMPUTE WS-SQZ-LEN = 99 - WS-STRIP-POS              00052710
052720             IF WS-SQZ-LEN > 0                                    00052720
052730                 IF WS-STRIP-POS > 1                              00052730
052740                     MOVE PEN-PARSED-DESC(1:WS-STRIP-POS - 1)     00052740
052750                         TO WS-DESC-WORK(1:WS-STRIP-POS - 1)      00052750
052760                 END-IF                                           00052760
052800                 MOVE PEN-PARSED-DESC(WS-STRIP-POS + 2:WS-SQZ-LEN)00052800
052900                     TO WS-DESC-WORK(WS-STRIP-POS:WS-SQZ-LEN)     00052900
052950                 MOVE SPACES                                      00052950
052960                     TO WS-DESC-WORK(WS-STRIP-POS + WS-SQZ-LEN:2)00052960
053000             ELSE                                                00053000
053010                 MOVE PEN-PARSED-DESC TO WS-DESC-WORK             00053010
053020                 MOVE SPACES TO WS-DESC-WORK(WS-STRIP-POS:2)      00053020
053030             END-IF                                               00053030
053100             MOVE WS-DESC-WORK TO PEN-PARSED-DESC                00053100
053200         END-IF                                                  00053200
053300     END-IF.                                                      00053300
053400 425-EXIT.                                                        00053400
053500     EXIT.                                                       00053500
053600*                                                                00053600
053700***************************************************************00053700
053800*    KNOWN-ACCOUNTS MATCH -- EXACT MATCH ON ACC-IDENTIFIER.      00053800
053900*    NO MATCH IS NOT AN ERROR -- LEAVE PEN-MATCHED-ACCOUNT BLANK.00053900
054000***************************************************************00054000
054100 430-MATCH-ACCOUNT.                                              00054100
054200     MOVE SPACES TO PEN-MATCHED-ACCOUNT                          00054200
054300     PERFORM 435-TEST-ONE-ACCOUNT THRU 435-EXIT                   00054300
054310         VARYING WS-ACCT-IDX FROM 1 BY 1                         00054310
054400         UNTIL WS-ACCT-IDX > WS-ACCT-CNT                         00054400
054500            OR PEN-MATCHED-ACCOUNT NOT = SPACES                   00054500
054900     .                                                           00054900
055000 430-EXIT.                                                        00055000
055100     EXIT.                                                       00055100
055110*                                                                00055110
055120 435-TEST-ONE-ACCOUNT.                                           00055120
055130     IF WS-ACCT-IDENTIFIER(WS-ACCT-IDX) = PEN-ACCOUNT            00055130
055140         MOVE WS-ACCT-NAME(WS-ACCT-IDX) TO PEN-MATCHED-ACCOUNT   00055140
055150     END-IF.                                                      00055150
055160 435-EXIT.                                                        00055160
055170     EXIT.                                                       00055170
055200*                                                                00055200
055300***************************************************************00055300
055400*    STEP 4 -- WRITE OUT EVERY PARSED-ENTRY-RECORD               00055400
055500***************************************************************00055500
055600 500-BUFFER-ONE-PARSED-ENTRY.                                     00055600
055700     WRITE PARSED-ENTRY-RECORD.                                   00055700
055800 500-EXIT.                                                        00055800
055900     EXIT.                                                       00055900
056000*                                                                00056000
056100 500-WRITE-PARSED-ENTRIES.                                       00056100
056200*    (THE ENTRIES WERE ALREADY WRITTEN ONE AT A TIME DURING       00056200
056300*    400-PARSE-ENTRIES -- THIS PARAGRAPH IS THE NAMED BATCH-FLOW 00056300
056400*    STEP AND IS WHERE A FUTURE RELEASE WOULD ADD A FINAL SORT.) 00056400
056500     CONTINUE.                                                    00056500
056600 500-EXIT.                                                        00056600
056700     EXIT.                                                       00056700
056800*                                                                00056800
056900***************************************************************00056900
057000*    END-OF-RUN REPORT                                          00057000
057100***************************************************************00057100
057200 900-REPORT-RUN-TOTALS.                                           00057200
057300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD                   00057300
057400     MOVE WS-CURRENT-DATE TO RPT-DATE                            00057400
057500     WRITE PRINT-REC FROM RPT-HEADER AFTER TOP-OF-FORM           00057500
057600     MOVE 'TOTAL ENTRIES LOADED' TO RPT-LABEL                    00057600
057700     MOVE WS-TOTAL-LOADED TO RPT-COUNT                           00057700
057800     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 2                00057800
057900     MOVE 'ENTRIES PARSED' TO RPT-LABEL                          00057900
058000     MOVE WS-TOTAL-PARSED TO RPT-COUNT                           00058000
058100     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 1                00058100
058200     MOVE 'ENTRIES NOT PARSED' TO RPT-LABEL                      00058200
058300     MOVE WS-TOTAL-NOT-PARSED TO RPT-COUNT                       00058300
058400     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 1.                00058400
058500 900-EXIT.                                                        00058500
058600     EXIT.                                                       00058600
058700*                                                                00058700
058800 910-WRITE-ERROR-REPORT.                                          00058800
058900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD                   00058900
059000     MOVE WS-CURRENT-DATE TO RPT-DATE                            00059000
059100     WRITE PRINT-REC FROM RPT-HEADER AFTER TOP-OF-FORM           00059100
059200     PERFORM 915-WRITE-ONE-ERROR-LINE THRU 915-EXIT               00059200
059210         VARYING WS-LOOP-SUB FROM 1 BY 1                         00059210
059300         UNTIL WS-LOOP-SUB > WS-ERROR-CNT                        00059300
059600     .                                                           00059600
059700 910-EXIT.                                                        00059700
059800     EXIT.                                                       00059800
059810*                                                                00059810
059820 915-WRITE-ONE-ERROR-LINE.                                       00059820
059830     MOVE WS-ERROR-MSG(WS-LOOP-SUB) TO RPT-ERR-TEXT              00059830
059840     WRITE PRINT-REC FROM RPT-ERROR-LINE AFTER 1.                 00059840
059850 915-EXIT.                                                        00059850
059860     EXIT.                                                       00059860
