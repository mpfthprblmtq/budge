000100*                                                                00000100
000200***************************************************************  00000200
000300*    BUDENTRY  --  RAW STATEMENT LINE WORK AREA AND             00000300
000400*                  NORMALIZED ENTRY-RECORD LAYOUT               00000400
000500*                                                                00000500
000600*    COPY MEMBER     BUDENTRY                                    00000600
000700*    USED BY         BUDGSTMT                                    00000700
000800*                                                                00000800
000900*    ONE RAW STATEMENT LINE (COMMA-DELIMITED, VARIABLE FIELD    00000900
001000*    COUNT) IS SPLIT INTO WS-RAW-FIELD-TABLE, FOLDED DOWN TO    00001000
001100*    EXACTLY 8 FIELDS, THEN MAPPED ONTO ENTRY-RECORD BELOW.      00001100
001200*                                                                00001200
001300*    CHANGE LOG                                                 00001300
001400*    ----------                                                 00001400
001500*    1994-03-11 RBW  ORIGINAL CUT OF THE WORK AREA, 8-FIELD     00001500
001600*                    MAXIMUM, NO FOLDING YET REQUIRED.          00001600
001700*    1996-07-02 RBW  BANKS STARTED SENDING DESCRIPTIONS WITH    00001700
001800*                    EMBEDDED COMMAS.  ADDED WS-RAW-EXTRA-CNT   00001800
001900*                    AND RAISED THE TABLE SIZE TO HANDLE THE    00001900
002000*                    FOLD-DOWN PASS.  TKT CR-1184.               00002000
002100*    1999-01-08 RBW  Y2K -- ENT-DATE AND ENT-POSTED-DATE WIDENED 00002100
002200*                    FROM PIC 9(6) TO PIC 9(8), CCYYMMDD.       00002200
002300*                    TKT CR-1399.                                00002300
002400***************************************************************  00002400
002500*                                                                00002500
002600 01  WS-RAW-FIELD-TABLE.                                         00002600
002700     05  WS-RAW-FIELD-CNT           PIC 9(2)  COMP-3  VALUE 0.   00002700
002800     05  WS-RAW-EXTRA-CNT           PIC 9(2)  COMP-3  VALUE 0.   00002800
002900     05  WS-RAW-FIELD   OCCURS 28 TIMES                         00002900
003000                        INDEXED BY WS-RAW-FLD-IDX                00003000
003100                        PIC X(100).                              00003100
003200*                                                                00003200
003300 01  ENTRY-RECORD.                                               00003300
003400     05  ENT-ACCOUNT                PIC X(20).                  00003400
003500     05  ENT-DATE                   PIC 9(8).                   00003500
003600     05  ENT-POSTED-DATE            PIC 9(8).                   00003600
003700     05  ENT-DESCRIPTION            PIC X(100).                  00003700
003800     05  ENT-TYPE                   PIC X(10).                   00003800
003900     05  ENT-AMOUNT                 PIC S9(7)V9(2)  COMP-3.      00003900
004000     05  ENT-BALANCE                PIC S9(9)V9(2)  COMP-3.      00004000
004100     05  FILLER                     PIC X(09).                  00004100
