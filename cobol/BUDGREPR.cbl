000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF RIVER BLUFF DATA SYSTEMS    *00000200
000300* ALL RIGHTS RESERVED                                          *00000300
000400****************************************************************00000400
000500* PROGRAM :  BUDGREPR                                           00000500
000600*                                                                00000600
000700* AUTHOR  :  R. B. WEEMS                                        00000700
000800*                                                                00000800
000900* COMPANION RUN TO BUDGSTMT.  READS THE CLASSIFIED-ENTRIES FILE 00000900
001000* PRODUCED BY A PRIOR BUDGSTMT RUN AND RE-TRIES THE CATEGORY-    00001000
001100* RULE ENGINE AGAINST EVERY ENTRY THAT IS STILL NOT-PARSED-FLAG.00001100
001200* THIS LETS THE BANK ADD NEW RULE-FILE KEYWORDS AND CLEAN UP     00001200
001300* OLD STATEMENTS WITHOUT RE-RUNNING THE FULL IMPORT.             00001300
001400*                                                                00001400
001500* EVERY RECORD ON THE OLD CLASSIFIED-ENTRIES FILE IS COPIED TO  00001500
001600* THE NEW ONE -- ONLY THE NOT-PARSED-FLAG RECORDS THAT NOW FIND 00001600
001700* A RULE MATCH ARE CHANGED.  JCL RENAMES THE NEW FILE OVER THE   00001700
001800* OLD ONE AFTER A CLEAN RUN, THE SAME WAY BUDGSTMT'S OWN OUTPUT 00001800
001900* IS HANDLED.                                                   00001900
002000*                                                                00002000
002100***************************************************************00002100
002200*                                                                00002200
002300* CHANGE LOG                                                    00002300
002400* ----------                                                    00002400
002500* 1995-06-19 RBW  ORIGINAL PROGRAM, WRITTEN ALONGSIDE THE        00002500
002600*                 RULE-FILE/ACCOUNT-FILE CHANGE IN BUDGSTMT.     00002600
002700*                 TKT CR-1201.                                  00002700
002800* 1997-11-20 DCH  RE-MATCHES PEN-MATCHED-ACCOUNT TOO, NOT JUST   00002800
002900*                 PEN-CATEGORY -- A RULE MATCH WAS LEAVING THE   00002900
003000*                 ACCOUNT NAME BLANK ON OLDER ENTRIES.  TKT      00003000
003100*                 CR-1266.                                      00003100
003200* 1998-09-02 DCH  TRANSFER DESCRIPTION CLEANUP NOW RUNS HERE     00003200
003300*                 TOO WHEN A RE-MATCH LANDS ON TRANSFER.  TKT    00003300
003400*                 CR-1347.                                       00003400
003500* 1999-01-08 RBW  Y2K -- FOLLOWS BUDPENT'S WIDENED DATE FIELDS.  00003500
003600*                 TKT CR-1399.                                  00003600
003700* 2003-05-14 JLM  PEN-IS-PARSED TEST CONVERTED TO THE NEW        00003700
003800*                 PARSED-FLAG / NOT-PARSED-FLAG 88-LEVELS.       00003800
003900*                 TKT CR-1711.                                  00003900
004000*                                                                00004000
004100***************************************************************00004100
004200 IDENTIFICATION DIVISION.                                        00004200
004300 PROGRAM-ID.    BUDGREPR.                                        00004300
004400 AUTHOR.        R. B. WEEMS.                                     00004400
004500 INSTALLATION.  RIVER BLUFF DATA SYSTEMS.                        00004500
004600 DATE-WRITTEN.  06/19/95.                                        00004600
004700 DATE-COMPILED.                                                  00004700
004800 SECURITY.      NON-CONFIDENTIAL.                                 00004800
004900*                                                                00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100 CONFIGURATION SECTION.                                           00005100
005200 SOURCE-COMPUTER.  IBM-390.                                      00005200
005300 OBJECT-COMPUTER.  IBM-390.                                       00005300
005400 SPECIAL-NAMES.                                                   00005400
005500     C01 IS TOP-OF-FORM.                                          00005500
005600*                                                                00005600
005700 INPUT-OUTPUT SECTION.                                            00005700
005800 FILE-CONTROL.                                                    00005800
005900*                                                                00005900
006000     SELECT RULE-FILE        ASSIGN TO RULEFILE                  00006000
006100            ORGANIZATION IS SEQUENTIAL                            00006100
006200            FILE STATUS  IS WS-RULE-STATUS.                       00006200
006300*                                                                00006300
006400     SELECT ACCOUNT-FILE     ASSIGN TO ACCTFILE                  00006400
006500            ORGANIZATION IS SEQUENTIAL                            00006500
006600            FILE STATUS  IS WS-ACCT-STATUS.                       00006600
006700*                                                                00006700
006800     SELECT OLD-CLSF-FILE    ASSIGN TO CLSFOLD                    00006800
006900            ORGANIZATION IS SEQUENTIAL                            00006900
007000            FILE STATUS  IS WS-OLD-STATUS.                        00007000
007100*                                                                00007100
007200     SELECT NEW-CLSF-FILE    ASSIGN TO CLSFNEW                    00007200
007300            ORGANIZATION IS SEQUENTIAL                            00007300
007400            FILE STATUS  IS WS-NEW-STATUS.                        00007400
007500*                                                                00007500
007600     SELECT PRINT-FILE       ASSIGN TO REPRRPT                   00007600
007700            FILE STATUS  IS WS-PRINT-STATUS.                      00007700
007800*                                                                00007800
007900 DATA DIVISION.                                                   00007900
008000 FILE SECTION.                                                    00008000
008100*                                                                00008100
008200 FD  RULE-FILE.                                                   00008200
008300 01  RULE-FILE-REC                   PIC X(64).                   00008300
008310 01  RULE-FILE-REC-ALT REDEFINES RULE-FILE-REC.                   00008310
008320     05  FILLER                     PIC X(40).                   00008320
008330     05  RUL-CATEGORY-VIEW          PIC X(20).                    00008330
008340     05  FILLER                     PIC X(04).                   00008340
008400*                                                                00008400
008500 FD  ACCOUNT-FILE.                                                00008500
008600 01  ACCOUNT-FILE-REC                PIC X(44).                   00008600
008700*                                                                00008700
008800 FD  OLD-CLSF-FILE.                                               00008800
008900 COPY BUDPENT REPLACING ==PARSED-ENTRY-RECORD== BY                00008900
008910                         ==OLD-CLSF-RECORD==.                     00008910
009000*                                                                00009000
009100 FD  NEW-CLSF-FILE.                                               00009100
009200 COPY BUDPENT.                                                    00009200
009300*                                                                00009300
009400 FD  PRINT-FILE.                                                  00009400
009500 01  PRINT-REC                       PIC X(80).                   00009500
009600*                                                                00009600
009700***************************************************************00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900***************************************************************00009900
010000*                                                                00010000
010100 COPY BUDRULE.                                                    00010100
010200 COPY BUDACCT.                                                    00010200
010300*                                                                00010300
010700 01  WS-FILE-STATUSES.                                            00010700
010800     05  WS-RULE-STATUS             PIC X(2)  VALUE SPACES.      00010800
010900     05  WS-ACCT-STATUS             PIC X(2)  VALUE SPACES.      00010900
011000     05  WS-OLD-STATUS              PIC X(2)  VALUE SPACES.      00011000
011100     05  WS-NEW-STATUS              PIC X(2)  VALUE SPACES.      00011100
011200     05  WS-PRINT-STATUS            PIC X(2)  VALUE SPACES.      00011200
011300     05  FILLER                     PIC X(02) VALUE SPACES.      00011300
011400*                                                                00011400
011500 01  WS-SWITCHES.                                                 00011500
011600     05  WS-RULE-EOF-SW             PIC X(1)  VALUE 'N'.         00011600
011700         88  RULE-EOF               VALUE 'Y'.                   00011700
011800     05  WS-ACCT-EOF-SW             PIC X(1)  VALUE 'N'.         00011800
011900         88  ACCT-EOF               VALUE 'Y'.                   00011900
012000     05  WS-OLD-EOF-SW              PIC X(1)  VALUE 'N'.         00012000
012100         88  OLD-EOF                VALUE 'Y'.                   00012100
012200     05  FILLER                     PIC X(03) VALUE SPACES.      00012200
012300*                                                                00012300
012310*    STANDALONE WORK SUBSCRIPTS -- ONE-OFF COUNTERS THAT DON'T   00012310
012320*    BELONG TO ANY RECORD, CARRIED AS 77-LEVELS THE WAY THE      00012320
012330*    SHOP HAS ALWAYS DONE SCRATCH COUNTERS.                      00012330
012340 77  WS-LOOP-SUB                    PIC S9(4)  COMP  VALUE 0.    00012340
012350 77  WS-KEYWORD-POS                 PIC S9(4)  COMP  VALUE 0.    00012350
012360 77  WS-STRIP-POS                   PIC S9(4)  COMP  VALUE 0.    00012360
012370 77  WS-KEYWORD-LEN-WORK            PIC S9(4)  COMP  VALUE 0.    00012370
012372*    2004-09-14 JLM  ADDED WS-SQZ-LEN -- 421/422/425'S REF-MOD   00012372
012374*                    LENGTHS HAVE TO SHRINK AS WS-LOOP-SUB/       00012374
012376*                    WS-STRIP-POS WALK TOWARD BYTE 100 OR THEY   00012376
012378*                    READ PAST THE END OF THE FIELD.  TKT        00012378
012380*                    CR-1803.                                   00012380
012382 77  WS-SQZ-LEN                     PIC S9(4)  COMP  VALUE 0.    00012382
012384*                                                                00012384
012400 01  WS-WORK-FIELDS.                                              00012400
012800     05  WS-DESC-WORK               PIC X(100) VALUE SPACES.      00012800
012900     05  FILLER                     PIC X(04) VALUE SPACES.      00012900
013000*                                                                00013000
013100 01  WS-REPORT-TOTALS.                                            00013100
013200     05  WS-TOTAL-READ              PIC S9(7)  COMP-3  VALUE 0.  00013200
013300     05  WS-TOTAL-UPDATED           PIC S9(7)  COMP-3  VALUE 0.  00013300
013400     05  WS-TOTAL-STILL-OPEN        PIC S9(7)  COMP-3  VALUE 0.  00013400
013500     05  FILLER                     PIC X(04) VALUE SPACES.      00013500
013600*                                                                00013600
013700 01  WS-DATE-WORK.                                                 00013700
013800     05  WS-CURRENT-DATE.                                         00013800
013900         10  WS-CURR-YEAR           PIC 9(4).                    00013900
014000         10  WS-CURR-MONTH          PIC 9(2).                    00014000
014100         10  WS-CURR-DAY            PIC 9(2).                    00014100
014200     05  WS-CURRENT-DATE-RDF REDEFINES WS-CURRENT-DATE.           00014200
014300         10  FILLER                 PIC X(6).                   00014300
014400         10  WS-CURR-DAY-ALT        PIC 9(2).                    00014400
014450     05  FILLER                     PIC X(02) VALUE SPACES.      00014450
014500*                                                                00014500
014600 01  RPT-HEADER.                                                  00014600
014700     05  FILLER  PIC X(24) VALUE 'RE-PROCESS RUN ON      '.      00014700
014800     05  RPT-DATE PIC 9(4)/99/99.                                00014800
014900     05  FILLER  PIC X(52) VALUE SPACES.                        00014900
015000*                                                                00015000
015100 01  RPT-DETAIL-LINE.                                             00015100
015200     05  RPT-LABEL  PIC X(30)  VALUE SPACES.                     00015200
015300     05  RPT-COUNT  PIC ZZZ,ZZ9  VALUE ZERO.                    00015300
015400     05  FILLER     PIC X(44)  VALUE SPACES.                    00015400
015500 01  RPT-DETAIL-ALT REDEFINES RPT-DETAIL-LINE.                    00015500
015600     05  FILLER       PIC X(30).                                 00015600
015700     05  RPT-COUNT-NUM PIC 9(7).                                 00015700
015800     05  FILLER       PIC X(44).                                 00015800
015900*                                                                00015900
016000***************************************************************00016000
016100 PROCEDURE DIVISION.                                              00016100
016200***************************************************************00016200
016300*                                                                00016300
016400 000-MAIN.                                                        00016400
016500     PERFORM 100-OPEN-FILES      THRU 100-EXIT                    00016500
016600     PERFORM 110-LOAD-RULE-TABLE THRU 110-EXIT                   00016600
016700     PERFORM 120-LOAD-ACCOUNT-TABLE THRU 120-EXIT                 00016700
016800*                                                                00016800
016900     PERFORM 200-READ-OLD-CLSF-RECORD THRU 200-EXIT               00016900
017000     PERFORM 300-REPROCESS-ENTRY THRU 300-EXIT                    00017000
017100         UNTIL OLD-EOF                                           00017100
017200*                                                                00017200
017300     PERFORM 900-REPORT-RUN-TOTALS THRU 900-EXIT                  00017300
017400     PERFORM 190-CLOSE-FILES THRU 190-EXIT                        00017400
017500     GOBACK.                                                      00017500
017600*                                                                00017600
017700 100-OPEN-FILES.                                                  00017700
017800     OPEN INPUT  RULE-FILE                                        00017800
017900     OPEN INPUT  ACCOUNT-FILE                                     00017900
018000     OPEN INPUT  OLD-CLSF-FILE                                    00018000
018100     OPEN OUTPUT NEW-CLSF-FILE                                    00018100
018200     OPEN OUTPUT PRINT-FILE.                                      00018200
018300 100-EXIT.                                                        00018300
018400     EXIT.                                                       00018400
018500*                                                                00018500
018600 110-LOAD-RULE-TABLE.                                             00018600
018700     PERFORM 111-READ-RULE-RECORD THRU 111-EXIT                  00018700
018800         UNTIL RULE-EOF                                          00018800
018900     .                                                           00018900
019000 110-EXIT.                                                       00019000
019100     EXIT.                                                       00019100
019200*                                                                00019200
019300 111-READ-RULE-RECORD.                                            00019300
019400     READ RULE-FILE INTO RULE-RECORD                              00019400
019500         AT END                                                   00019500
019600             MOVE 'Y' TO WS-RULE-EOF-SW                           00019600
019700         NOT AT END                                               00019700
019800             ADD 1 TO WS-RULE-CNT                                00019800
019900             SET WS-RULE-IDX TO WS-RULE-CNT                      00019900
020000             MOVE RUL-KEYWORD  TO WS-RULE-KEYWORD(WS-RULE-IDX)    00020000
020100             MOVE RUL-CATEGORY TO WS-RULE-CATEGORY(WS-RULE-IDX)   00020100
020110             PERFORM 112-TRIM-RULE-KEYWORD THRU 112-EXIT          00020110
020200     END-READ.                                                    00020200
020300 111-EXIT.                                                        00020300
020400     EXIT.                                                       00020400
020410*                                                                00020410
020420***************************************************************00020420
020430*    112 -- RUL-KEYWORD COMES OFF THE FILE SPACE-PADDED TO 40    00020430
020440*    BYTES.  WALK BACK FROM THE END TO FIND THE LAST NON-SPACE   00020440
020450*    BYTE SO 415-TEST-ONE-RULE CAN SEARCH ON THE TRIMMED TEXT,   00020450
020460*    NOT THE TRIMMED TEXT PLUS ITS OWN PADDING.  TKT CR-1788.    00020460
020470***************************************************************00020470
020480 112-TRIM-RULE-KEYWORD.                                          00020480
020490     PERFORM 113-TEST-ONE-TRIM-BYTE THRU 113-EXIT                00020490
020500         VARYING WS-KEYWORD-LEN-WORK FROM 40 BY -1               00020500
020510         UNTIL WS-KEYWORD-LEN-WORK = 0                           00020510
020520            OR WS-RULE-KEYWORD(WS-RULE-IDX)                      00020520
020530                  (WS-KEYWORD-LEN-WORK:1) NOT = SPACE            00020530
020540     MOVE WS-KEYWORD-LEN-WORK TO WS-RULE-KEYWORD-LEN(WS-RULE-IDX).00020540
020550 112-EXIT.                                                        00020550
020560     EXIT.                                                       00020560
020570*                                                                00020570
020580 113-TEST-ONE-TRIM-BYTE.                                         00020580
020590*    NO WORK HERE -- THE VARYING/UNTIL ABOVE DOES THE SEARCH.    00020590
020600     CONTINUE.                                                    00020600
020610 113-EXIT.                                                        00020610
020620     EXIT.                                                       00020620
020630*                                                                00020630
020640 120-LOAD-ACCOUNT-TABLE.                                          00020640
020700     PERFORM 121-READ-ACCOUNT-RECORD THRU 121-EXIT                00020700
020800         UNTIL ACCT-EOF                                          00020800
020900     .                                                           00020900
021000 120-EXIT.                                                       00021000
021100     EXIT.                                                       00021100
021200*                                                                00021200
021300 121-READ-ACCOUNT-RECORD.                                        00021300
021400     READ ACCOUNT-FILE INTO ACCOUNT-RECORD                       00021400
021500         AT END                                                   00021500
021600             MOVE 'Y' TO WS-ACCT-EOF-SW                          00021600
021700         NOT AT END                                               00021700
021800             ADD 1 TO WS-ACCT-CNT                                00021800
021900             SET WS-ACCT-IDX TO WS-ACCT-CNT                      00021900
022000             MOVE ACC-IDENTIFIER TO WS-ACCT-IDENTIFIER(WS-ACCT-IDX)00022000
022100             MOVE ACC-NAME       TO WS-ACCT-NAME(WS-ACCT-IDX)     00022100
022200     END-READ.                                                    00022200
022300 121-EXIT.                                                        00022300
022400     EXIT.                                                       00022400
022500*                                                                00022500
022600 190-CLOSE-FILES.                                                 00022600
022700     CLOSE RULE-FILE                                              00022700
022800           ACCOUNT-FILE                                          00022800
022900           OLD-CLSF-FILE                                         00022900
023000           NEW-CLSF-FILE                                         00023000
023100           PRINT-FILE.                                            00023100
023200 190-EXIT.                                                        00023200
023300     EXIT.                                                       00023300
023400*                                                                00023400
023500 200-READ-OLD-CLSF-RECORD.                                       00023500
023600     READ OLD-CLSF-FILE                                          00023600
023700         AT END                                                   00023700
023800             MOVE 'Y' TO WS-OLD-EOF-SW                           00023800
023900     END-READ.                                                    00023900
024000 200-EXIT.                                                        00024000
024100     EXIT.                                                       00024100
024200*                                                                00024200
024300***************************************************************00024300
024400*    FOR EVERY ENTRY ON THE OLD CLASSIFIED-ENTRIES FILE --       00024400
024500*    IF IT IS STILL NOT-PARSED-FLAG, TRY THE RULE TABLE AGAIN.   00024500
024600*    WRITE EVERY ENTRY, CHANGED OR NOT, TO NEW-CLSF-FILE.        00024600
024700***************************************************************00024700
024800 300-REPROCESS-ENTRY.                                             00024800
024900     ADD 1 TO WS-TOTAL-READ                                      00024900
025000     IF NOT-PARSED-FLAG OF OLD-CLSF-RECORD                   00025000
025100         PERFORM 310-RETRY-ONE-ENTRY THRU 310-EXIT               00025100
025200     ELSE                                                        00025200
025300         CONTINUE                                                00025300
025400     END-IF                                                      00025400
025500     WRITE PARSED-ENTRY-RECORD FROM OLD-CLSF-RECORD           00025500
025600     PERFORM 200-READ-OLD-CLSF-RECORD THRU 200-EXIT.              00025600
025700 300-EXIT.                                                        00025700
025800     EXIT.                                                       00025800
025900*                                                                00025900
026000 310-RETRY-ONE-ENTRY.                                            00026000
026100     PERFORM 410-APPLY-CATEGORY-RULES THRU 410-EXIT               00026100
026200     IF PARSED-FLAG OF OLD-CLSF-RECORD                       00026200
026300         ADD 1 TO WS-TOTAL-UPDATED                                00026300
026400         IF PEN-CATEGORY OF OLD-CLSF-RECORD = 'TRANSFER'      00026400
026500             PERFORM 420-CLEAN-TRANSFER-DESC THRU 420-EXIT        00026500
026600         END-IF                                                  00026600
026700         PERFORM 430-MATCH-ACCOUNT THRU 430-EXIT                 00026700
026800     ELSE                                                        00026800
026900         ADD 1 TO WS-TOTAL-STILL-OPEN                            00026900
027000     END-IF.                                                      00027000
027100 310-EXIT.                                                        00027100
027200     EXIT.                                                       00027200
027300*                                                                00027300
027400***************************************************************00027400
027500*    CATEGORY-RULE ENGINE -- SAME RULE AS BUDGSTMT -- FIRST      00027500
027600*    KEYWORD FOUND AS A SUBSTRING OF THE DESCRIPTION WINS.       00027600
027700***************************************************************00027700
027800 410-APPLY-CATEGORY-RULES.                                       00027800
027900     PERFORM 415-TEST-ONE-RULE THRU 415-EXIT                      00027900
028000         VARYING WS-RULE-IDX FROM 1 BY 1                         00028000
028100         UNTIL WS-RULE-IDX > WS-RULE-CNT                         00028100
028200            OR PARSED-FLAG OF OLD-CLSF-RECORD                00028200
028300     .                                                            00028300
028400 410-EXIT.                                                        00028400
028500     EXIT.                                                       00028500
028600*                                                                00028600
028700 415-TEST-ONE-RULE.                                               00028700
028800     MOVE 0 TO WS-KEYWORD-POS                                    00028800
028810     IF WS-RULE-KEYWORD-LEN(WS-RULE-IDX) > 0                     00028810
028900         INSPECT PEN-DESCRIPTION OF OLD-CLSF-RECORD              00028900
029000             TALLYING WS-KEYWORD-POS                              00029000
029100             FOR ALL WS-RULE-KEYWORD(WS-RULE-IDX)                00029100
029110                 (1:WS-RULE-KEYWORD-LEN(WS-RULE-IDX))            00029110
029200         IF WS-KEYWORD-POS > 0                                   00029200
029400             MOVE WS-RULE-CATEGORY(WS-RULE-IDX)                  00029400
029500                 TO PEN-CATEGORY OF OLD-CLSF-RECORD              00029500
029600             MOVE 'Y' TO PEN-IS-PARSED OF OLD-CLSF-RECORD        00029600
029650         END-IF                                                  00029650
029700     END-IF.                                                      00029700
029800 415-EXIT.                                                        00029800
029900     EXIT.                                                       00029900
030000*                                                                00030000
030100***************************************************************00030100
030200*    TRANSFER-DESCRIPTION CLEANUP -- SAME FOUR SUBSTITUTIONS,    00030200
030300*    IN ORDER, AS BUDGSTMT 420-CLEAN-TRANSFER-DESC.              00030300
030400***************************************************************00030400
030500 420-CLEAN-TRANSFER-DESC.                                        00030500
030600     MOVE PEN-DESCRIPTION OF OLD-CLSF-RECORD                  00030600
030700         TO PEN-PARSED-DESC OF OLD-CLSF-RECORD                00030700
030800     INSPECT PEN-PARSED-DESC OF OLD-CLSF-RECORD               00030800
030900         REPLACING ALL '- -SCU Mobile/' BY SPACES                 00030900
031000     INSPECT PEN-PARSED-DESC OF OLD-CLSF-RECORD               00031000
031100         REPLACING ALL 'Home Banking Transfer/' BY SPACES         00031100
031200     INSPECT PEN-PARSED-DESC OF OLD-CLSF-RECORD               00031200
031300         REPLACING ALL '/-SCU Mobile' BY SPACES                   00031300
031400     PERFORM 421-SQUEEZE-TRAILING-SPACES THRU 421-EXIT           00031400
031500     PERFORM 425-STRIP-FIRST-DASH-SPACE THRU 425-EXIT.            00031500
031600 420-EXIT.                                                        00031600
031700     EXIT.                                                       00031700
031800*                                                                00031800
031900 421-SQUEEZE-TRAILING-SPACES.                                    00031900
032000     PERFORM 422-SQUEEZE-ONE-POSITION THRU 422-EXIT              00032000
032100         VARYING WS-LOOP-SUB FROM 1 BY 1                         00032100
032200         UNTIL WS-LOOP-SUB > 99                                  00032200
032300     .                                                           00032300
032400 421-EXIT.                                                        00032400
032500     EXIT.                                                       00032500
032600*                                                                00032600
032700 422-SQUEEZE-ONE-POSITION.                                       00032700
032705*    2004-10-03 JLM  THE OLD CODE WROTE THE SHIFTED TAIL BACK TO 00032705
032710*    WS-DESC-WORK STARTING AT BYTE 1, THROWING AWAY THE          00032710
032715*    UNTOUCHED PREFIX (BYTES 1 THRU WS-LOOP-SUB - 1) INSTEAD OF  00032715
032720*    JUST SQUEEZING OUT ONE DUPLICATE SPACE.  NOW THE PREFIX IS  00032720
032725*    COPIED FORWARD AND THE TAIL LANDS AT ITS OWN OFFSET.  TKT   00032725
032730*    CR-1809.                                                   00032730
032735*    2004-09-14 JLM  WS-SQZ-LEN REPLACES THE HARDCODED 99 -- AT  00032735
032740*    WS-LOOP-SUB = 99 THE OLD "99" LENGTH READ 98 BYTES PAST THE 00032740
032745*    END OF THE FIELD.  TKT CR-1803.                             00032745
032800     IF PEN-PARSED-DESC OF OLD-CLSF-RECORD                   00032800
032900            (WS-LOOP-SUB:2) = '  '                               00032900
032910         COMPUTE WS-SQZ-LEN = 100 - WS-LOOP-SUB                 00032910
032920         IF WS-LOOP-SUB > 1                                      00032920
032930             MOVE PEN-PARSED-DESC OF OLD-CLSF-RECORD             00032930
032940                 (1:WS-LOOP-SUB - 1)                              00032940
032950                 TO WS-DESC-WORK(1:WS-LOOP-SUB - 1)               00032950
032960         END-IF                                                   00032960
033000         MOVE PEN-PARSED-DESC OF OLD-CLSF-RECORD              00033000
033100             (WS-LOOP-SUB + 1:WS-SQZ-LEN)                         00033100
033150             TO WS-DESC-WORK(WS-LOOP-SUB:WS-SQZ-LEN)              00033150
033200         MOVE SPACE TO WS-DESC-WORK(100:1)                       00033200
033300         MOVE WS-DESC-WORK                                        00033300
033400             TO PEN-PARSED-DESC OF OLD-CLSF-RECORD            00033400
033500     END-IF.                                                      00033500
033600 422-EXIT.                                                        00033600
033700     EXIT.                                                       00033700
033800*                                                                00033800
033900 425-STRIP-FIRST-DASH-SPACE.                                     00033900
033902*    2004-10-03 JLM  SAME PREFIX-CLOBBER BUG AS 422 -- THE TAIL  00033902
033903*    WAS BEING WRITTEN BACK TO WS-DESC-WORK AT BYTE 1 INSTEAD OF 00033903
033904*    AT WS-STRIP-POS, SO EVERYTHING BEFORE THE STRIPPED '- ' WAS 00033904
033905*    LOST INSTEAD OF JUST THE TWO DASH-SPACE BYTES.  TKT CR-1809.00033905
033910*    2004-09-14 JLM  WS-SQZ-LEN REPLACES THE HARDCODED 98 -- AT  00033910
033920*                    WS-STRIP-POS = 99 THE OLD "+2:98" REF-MOD   00033920
033930*                    STARTED AT BYTE 101, ENTIRELY PAST THE      00033930
033940*                    FIELD.  WHEN THE '- ' IS THE FIELD'S OWN    00033940
033950*                    LAST TWO BYTES THERE IS NOTHING LEFT TO     00033950
033960*                    SHIFT -- JUST BLANK THOSE TWO BYTES.  TKT    00033960
033970*                    CR-1803.                                    00033970
034000     MOVE 0 TO WS-STRIP-POS                                      00034000
034100     INSPECT PEN-PARSED-DESC OF OLD-CLSF-RECORD               00034100
034200         TALLYING WS-STRIP-POS                                    00034200
034300         FOR CHARACTERS BEFORE INITIAL '- '                      00034300
034400     ADD 1 TO WS-STRIP-POS                                       00034400
034500     IF WS-STRIP-POS < 100                                        00034500
034600         IF PEN-PARSED-DESC OF OLD-CLSF-RECORD                00034600
034700                (WS-STRIP-POS:2) = '- '                           00034700
034710             COMPUTE WS-SQZ-LEN = 99 - WS-STRIP-POS              00034710
034720             IF WS-SQZ-LEN > 0                                    00034720
034730                 IF WS-STRIP-POS > 1                              00034730
034740                     MOVE PEN-PARSED-DESC OF OLD-CLSF-RECORD      00034740
034750                         (1:WS-STRIP-POS - 1)                     00034750
034760                         TO WS-DESC-WORK(1:WS-STRIP-POS - 1)      00034760
034770                 END-IF                                           00034770
034800                 MOVE PEN-PARSED-DESC OF OLD-CLSF-RECORD      00034800
034900                     (WS-STRIP-POS + 2:WS-SQZ-LEN)                00034900
034910                     TO WS-DESC-WORK(WS-STRIP-POS:WS-SQZ-LEN)     00034910
035000                 MOVE SPACES                                      00035000
035010                     TO WS-DESC-WORK(WS-STRIP-POS + WS-SQZ-LEN:2)00035010
035020             ELSE                                                00035020
035030                 MOVE PEN-PARSED-DESC OF OLD-CLSF-RECORD      00035030
035040                     TO WS-DESC-WORK                             00035040
035050                 MOVE SPACES TO WS-DESC-WORK(WS-STRIP-POS:2)      00035050
035060             END-IF                                               00035060
035100             MOVE WS-DESC-WORK                                    00035100
035200                 TO PEN-PARSED-DESC OF OLD-CLSF-RECORD        00035200
035300         END-IF                                                  00035300
035400     END-IF.                                                      00035400
035500 425-EXIT.                                                        00035500
035600     EXIT.                                                       00035600
035700*                                                                00035700
035800***************************************************************00035800
035900*    KNOWN-ACCOUNTS MATCH -- SAME RULE AS BUDGSTMT 430.          00035900
036000***************************************************************00036000
036100 430-MATCH-ACCOUNT.                                               00036100
036200     MOVE SPACES TO PEN-MATCHED-ACCOUNT OF OLD-CLSF-RECORD    00036200
036300     PERFORM 435-TEST-ONE-ACCOUNT THRU 435-EXIT                   00036300
036400         VARYING WS-ACCT-IDX FROM 1 BY 1                         00036400
036500         UNTIL WS-ACCT-IDX > WS-ACCT-CNT                         00036500
036600            OR PEN-MATCHED-ACCOUNT OF OLD-CLSF-RECORD          00036600
036700                NOT = SPACES                                      00036700
036800     .                                                           00036800
036900 430-EXIT.                                                        00036900
037000     EXIT.                                                       00037000
037100*                                                                00037100
037200 435-TEST-ONE-ACCOUNT.                                           00037200
037300     IF WS-ACCT-IDENTIFIER(WS-ACCT-IDX) = PEN-ACCOUNT             00037300
037400                                          OF OLD-CLSF-RECORD  00037400
037500         MOVE WS-ACCT-NAME(WS-ACCT-IDX)                          00037500
037600             TO PEN-MATCHED-ACCOUNT OF OLD-CLSF-RECORD        00037600
037700     END-IF.                                                      00037700
037800 435-EXIT.                                                        00037800
037900     EXIT.                                                       00037900
038000*                                                                00038000
038100***************************************************************00038100
038200*    END-OF-RUN REPORT                                           00038200
038300***************************************************************00038300
038400 900-REPORT-RUN-TOTALS.                                           00038400
038500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD                   00038500
038600     MOVE WS-CURRENT-DATE TO RPT-DATE                            00038600
038700     WRITE PRINT-REC FROM RPT-HEADER AFTER TOP-OF-FORM           00038700
038800     MOVE 'ENTRIES READ' TO RPT-LABEL                            00038800
038900     MOVE WS-TOTAL-READ TO RPT-COUNT                             00038900
039000     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 2                00039000
039100     MOVE 'ENTRIES NEWLY CLASSIFIED' TO RPT-LABEL                00039100
039200     MOVE WS-TOTAL-UPDATED TO RPT-COUNT                          00039200
039300     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 1                00039300
039400     MOVE 'ENTRIES STILL NOT PARSED' TO RPT-LABEL                00039400
039500     MOVE WS-TOTAL-STILL-OPEN TO RPT-COUNT                       00039500
039600     WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 1.                00039600
039700 900-EXIT.                                                        00039700
039800     EXIT.                                                       00039800
