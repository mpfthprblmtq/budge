000100*                                                                00000100
000200***************************************************************  00000200
000300*    BUDRULE  --  CATEGORY-RULE TABLE LAYOUT                    00000300
000400*                                                                00000400
000500*    COPY MEMBER     BUDRULE                                     00000500
000600*    USED BY         BUDGSTMT, BUDGREPR                          00000600
000700*                                                                00000700
000800*    RULE-RECORD IS READ IN FULL AT THE START OF THE RUN INTO    00000800
000900*    WS-RULE-TABLE.  RULES ARE TRIED IN TABLE (= FILE) ORDER,    00000900
001000*    FIRST KEYWORD MATCH WINS -- NO KEY, NO SORT, SEQUENTIAL     00001000
001100*    SCAN EVERY TIME.  TRANSFER IS A RESERVED RUL-CATEGORY       00001100
001200*    VALUE THAT ALSO TRIGGERS THE DESCRIPTION CLEANUP RULE.      00001200
001300*                                                                00001300
001400*    CHANGE LOG                                                 00001400
001500*    ----------                                                 00001500
001600*    1995-06-19 RBW  ORIGINAL LAYOUT.                            00001600
001700*    1998-09-02 DCH  RAISED WS-RULE-TABLE FROM 100 TO 300        00001700
001800*                    ENTRIES -- RAN OUT OF ROOM ADDING MERCHANT  00001800
001900*                    KEYWORDS.  TKT CR-1347.                    00001900
001910*    2004-08-22 JLM  ADDED WS-RULE-KEYWORD-LEN -- RUL-KEYWORD    00001910
001920*                    COMES OFF THE FILE SPACE-PADDED TO 40, SO  00001920
001930*                    A PLAIN "FOR ALL WS-RULE-KEYWORD" SEARCH    00001930
001940*                    WAS MATCHING THE PADDING TOO AND MISSING   00001940
001950*                    REAL HITS.  LOAD-TIME TRIM LENGTH IS KEPT   00001950
001960*                    SIDE BY SIDE WITH THE KEYWORD NOW.  TKT     00001960
001970*                    CR-1788.                                   00001970
002000***************************************************************  00002000
002100*                                                                00002100
002200 01  RULE-RECORD.                                                00002200
002300     05  RUL-KEYWORD                PIC X(40).                  00002300
002400     05  RUL-CATEGORY               PIC X(20).                  00002400
002500     05  FILLER                     PIC X(04).                  00002500
002600*                                                                00002600
002700 01  WS-RULE-TABLE.                                              00002700
002800     05  WS-RULE-CNT                PIC 9(4)  COMP-3  VALUE 0.  00002800
002900     05  WS-RULE-ENTRY  OCCURS 300 TIMES                        00002900
003000                        INDEXED BY WS-RULE-IDX.                  00003000
003100         10  WS-RULE-KEYWORD        PIC X(40).                  00003100
003200         10  WS-RULE-CATEGORY       PIC X(20).                  00003200
003210         10  WS-RULE-KEYWORD-LEN    PIC S9(4)  COMP VALUE 0.     00003210
