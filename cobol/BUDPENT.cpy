000100*                                                                00000100
000200***************************************************************  00000200
000300*    BUDPENT  --  PARSED-ENTRY-RECORD LAYOUT                    00000300
000400*                                                                00000400
000500*    COPY MEMBER     BUDPENT                                     00000500
000600*    USED BY         BUDGSTMT, BUDGREPR                          00000600
000700*                                                                00000700
000800*    THIS IS THE RECORD ON THE CLASSIFIED-ENTRIES FILE.  IT IS   00000800
000900*    BUILT FROM ENTRY-RECORD (BUDENTRY) AND CARRIES THE RESULT   00000900
001000*    OF THE CATEGORY-RULE ENGINE, THE TRANSFER-DESCRIPTION       00001000
001100*    CLEANUP, AND THE KNOWN-ACCOUNTS MATCH.                      00001100
001200*                                                                00001200
001300*    CHANGE LOG                                                 00001300
001400*    ----------                                                 00001400
001500*    1994-03-11 RBW  ORIGINAL LAYOUT.                            00001500
001600*    1997-11-20 DCH  ADDED PEN-MATCHED-ACCOUNT -- USERS KEPT     00001600
001700*                    ASKING WHICH LEDGER AN ENTRY BELONGED TO.   00001700
001800*                    TKT CR-1266.                                00001800
001900*    1999-01-08 RBW  Y2K -- PEN-DATE AND PEN-POSTED-DATE WIDENED 00001900
002000*                    TO PIC 9(8), CCYYMMDD.  TKT CR-1399.        00002000
002100*    2003-05-14 JLM  PEN-IS-PARSED RECAST AS A PROPER LEVEL-88   00002100
002200*                    SWITCH (PARSED-FLAG) FOR THE RE-PROCESS     00002200
002300*                    BATCH.  TKT CR-1711.                        00002300
002400***************************************************************  00002400
002500*                                                                00002500
002600 01  PARSED-ENTRY-RECORD.                                        00002600
002700     05  PEN-ACCOUNT                PIC X(20).                  00002700
002800     05  PEN-DATE                   PIC 9(8).                   00002800
002900     05  PEN-POSTED-DATE            PIC 9(8).                   00002900
003000     05  PEN-DESCRIPTION            PIC X(100).                  00003000
003100     05  PEN-PARSED-DESC            PIC X(100).                  00003100
003200     05  PEN-TYPE                   PIC X(10).                   00003200
003300     05  PEN-AMOUNT                 PIC S9(7)V9(2)  COMP-3.      00003300
003400     05  PEN-BALANCE                PIC S9(9)V9(2)  COMP-3.      00003400
003500     05  PEN-CATEGORY               PIC X(20).                  00003500
003600     05  PEN-MATCHED-ACCOUNT        PIC X(20).                  00003600
003700     05  PEN-IS-PARSED              PIC X(01).                  00003700
003800         88  PARSED-FLAG            VALUE 'Y'.                   00003800
003900         88  NOT-PARSED-FLAG        VALUE 'N'.                   00003900
004000     05  FILLER                     PIC X(11).                  00004000
